000100      * GTFSCDT.cpybk
000200      *****************************************************************
000300      * COPYBOOK: GTFSCDT
000400      * RECORD LAYOUTS FOR THE GTFS CALENDAR-DATE SERVICE-EXCEPTION
000500      * INPUT ROW AND RESULT ROW PRODUCED BY PROGRAM AVLRCALD.
000600      *****************************************************************
000700      * HISTORY OF MODIFICATION:
000800      *****************************************************************
000900      * TAG    DEV    DATE       DESCRIPTION
001000      *------- ------ ---------- -----------------------------------
001100      * AVL004 TMPRSK 09/06/2026 - AVLR PHASE 1
001200      *                          - INITIAL VERSION - CALENDAR DATE
001300      *                            EXCEPTION LAYOUTS
001400      *-----------------------------------------------------------------
001500       01  GTFSCDI-RECORD.
001600           05  GTFSCDI-CFGREV            PIC S9(09).
001700      *                        CONFIGURATION REVISION NUMBER
001800           05  GTFSCDI-SVCID             PIC X(60).
001900      *                        GTFS SERVICE ID
002000           05  GTFSCDI-DATE              PIC X(08).
002100      *                        CALENDAR DATE, YYYYMMDD - CARRIED
002200      *                        THROUGH AS-IS, NOT REFORMATTED HERE
002300           05  GTFSCDI-EXCTYP            PIC X(02).
002400      *                        GTFS EXCEPTION_TYPE - "1"=ADD SERVICE,
002500      *                        ANY OTHER VALUE = REMOVE SERVICE
002600           05  FILLER                    PIC X(20).
002700      *                        RESERVED FOR FUTURE EXPANSION
002800      *-----------------------------------------------------------------
002900       01  GTFSCDR-RECORD.
003000           05  GTFSCDR-SVCID             PIC X(60).
003100      *                        ECHOED SERVICE ID
003200           05  GTFSCDR-DATE              PIC X(08).
003300      *                        ECHOED DATE
003400           05  GTFSCDR-ADDSVC            PIC X(01).
003500               88  GTFSCDR-ADD-YES           VALUE "Y".
003600               88  GTFSCDR-ADD-NO            VALUE "N".
003700      *                        Y IF SERVICE ADDED THIS DATE, N IF
003800      *                        REMOVED
003900           05  FILLER                    PIC X(18).
004000      *                        RESERVED FOR FUTURE EXPANSION
