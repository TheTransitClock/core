000100      * AVLPRED.cpybk
000200      *****************************************************************
000300      * COPYBOOK: AVLPRED
000400      * RECORD LAYOUT FOR THE PREDICTION BIAS-ADJUSTMENT TRANSFORM
000500      * USED BY PROGRAM AVLRBIAS.
000600      *****************************************************************
000700      * HISTORY OF MODIFICATION:
000800      *****************************************************************
000900      * TAG    DEV    DATE       DESCRIPTION
001000      *------- ------ ---------- -----------------------------------
001100      * AVL001 TMPRSK 09/06/2026 - AVLR PHASE 1
001200      *                          - INITIAL VERSION - PREDICTION
001300      *                            ADJUSTMENT RECORD LAYOUT
001400      *-----------------------------------------------------------------
001500       01  AVLPRED-RECORD.
001600           05  AVLPRED-INPUT.
001700               10  AVLPRED-RAW-PRED-MS       PIC S9(09).
001800      *                        RAW PREDICTED TIME TO ARRIVAL (MS)
001900               10  AVLPRED-RATE-CHG-PCT      PIC S9(03)V9(04).
002000      *                        CONFIGURED RATE-OF-CHANGE PERCENTAGE
002100               10  AVLPRED-LINUPDN           PIC S9(01).
002200      *                        DIRECTION MULTIPLIER +1 / -1
002300           05  AVLPRED-OUTPUT.
002400               10  AVLPRED-ADJ-PRED-MS       PIC S9(09).
002500      *                        BIAS-ADJUSTED PREDICTION (MS)
002600               10  AVLPRED-CMPTD-PCT         PIC S9(09)V9(04).
002700      *                        INTERMEDIATE PERCENTAGE - DIAGNOSTIC
002800           05  FILLER                        PIC X(30).
002900      *                        RESERVED FOR FUTURE EXPANSION
