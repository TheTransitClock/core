000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID. AVLRSCHA.
000500       AUTHOR.      ACCENTURE.
000600       INSTALLATION. AVL RULES DESK.
000700       DATE-WRITTEN. 24 JUN 1990.
000800       DATE-COMPILED.
000900       SECURITY.    UNCLASSIFIED.
001000      *----------------------------------------------------------------*
001100      *DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO    *
001200      *               COMPUTE SCHEDULE-ADHERENCE FOR AN ARRIVAL OR    *
001300      *               DEPARTURE STOP EVENT AGAINST THE GTFS SCHEDULE. *
001400      *----------------------------------------------------------------*
001500      * HISTORY OF MODIFICATION:                                      *
001600      *----------------------------------------------------------------*
001700      * MOD.#  INIT   DATE        DESCRIPTION                         *
001800      * ------ ------ ----------  ----------------------------------- *
001900      * AVL012 ACNFAM 24/06/1990 - INITIAL VERSION                    *
002000      *----------------------------------------------------------------*
002100      * AVL063 TMPJAE 09/02/1994 - REQ#93-0781 CORRECTED THE HAS-SCHED *
002200      *                            TIME TEST - A SCHEDULE TIME ONLY   *
002300      *                            APPLIES ON EXACTLY ONE OF THE TWO  *
002400      *                            ARRIVAL/LAST-STOP OR DEPARTURE/    *
002500      *                            NOT-LAST-STOP COMBINATIONS.        *
002600      *----------------------------------------------------------------*
002700      * Y2K019 TMPNGH 27/10/1998 - Y2K REMEDIATION - ALL TIME FIELDS  *
002800      *                            HERE ARE SECONDS-SINCE-DAY-START,  *
002900      *                            NO CALENDAR DATE ARITHMETIC IN     *
003000      *                            THIS PROGRAM - NO CHANGE REQUIRED. *
003100      *----------------------------------------------------------------*
003200      * AVL125 TMPOOI 19/03/2001 - REQ#01-0094 CONVERTED FROM COMMON  *
003300      *                            VALIDATION MODULE TO STAND-ALONE   *
003400      *                            BATCH PROGRAM READING AVLSCHAI     *
003500      *                            SEQUENTIALLY.                      *
003600      *----------------------------------------------------------------*
003700      * AVL142 TMPRSK 09/06/2026 - AVLR PHASE 1 - RECOMPILED UNDER    *
003800      *                            NEW AVLR NAMING STANDARD, NO       *
003900      *                            LOGIC CHANGE.                      *
004000      *----------------------------------------------------------------*
004100              EJECT
004200      ********************
004300       ENVIRONMENT DIVISION.
004400      ********************
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-AS400.
004700       OBJECT-COMPUTER. IBM-AS400.
004800       SPECIAL-NAMES. C01 IS TOP-OF-FORM
004900              UPSI-0 IS UPSI-SWITCH-0
005000                  ON  STATUS IS U0-ON
005100                  OFF STATUS IS U0-OFF.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400              SELECT AVLSCHAI ASSIGN TO AVLSCHAI
005500              ORGANIZATION IS LINE SEQUENTIAL
005600              FILE STATUS IS WK-C-FILE-STATUS.
005700              SELECT AVLSCHAO ASSIGN TO AVLSCHAO
005800              ORGANIZATION IS LINE SEQUENTIAL
005900              FILE STATUS IS WK-C-FILE-STATUS.
006000      ***************
006100       DATA DIVISION.
006200      ***************
006300       FILE SECTION.
006400      **************
006500       FD  AVLSCHAI
006600           LABEL RECORDS ARE OMITTED
006700           DATA RECORD IS FD-AVLSCHAI-REC.
006800       01  FD-AVLSCHAI-REC.
006900           05  FD-AVLSCHAI-DATA            PIC X(210).
007000           05  FILLER                      PIC X(10).
007100
007200       FD  AVLSCHAO
007300           LABEL RECORDS ARE OMITTED
007400           DATA RECORD IS FD-AVLSCHAO-REC.
007500       01  FD-AVLSCHAO-REC.
007600           05  FD-AVLSCHAO-DATA            PIC X(210).
007700           05  FILLER                      PIC X(10).
007800
007900       WORKING-STORAGE SECTION.
008000      *************************
008100       01  FILLER    PIC X(24)   VALUE "** PROGRAM AVLRSCHA **".
008200
008300      * ------------------ PROGRAM WORKING STORAGE -------------------*
008400       01  WK-C-COMMON.
008500           05  WK-C-FILE-STATUS            PIC X(02).
008600               88  WK-C-SUCCESSFUL             VALUE "00".
008700           05  WK-C-EOF-SW                 PIC X(01)        VALUE "N".
008800               88  WK-C-EOF                     VALUE "Y".
008900           05  WK-C-HASSCH-SW              PIC X(01)        VALUE "N".
009000               88  WK-C-HASSCH-YES             VALUE "Y".
009100
009200       01  WK-C-COUNTERS.
009300           05  WK-C-RECCNT                 PIC S9(09)  COMP VALUE ZERO.
009400      *                        COUNT OF STOP EVENTS PROCESSED
009500           05  WK-C-SCHDCNT                PIC S9(09)  COMP VALUE ZERO.
009600      *                        COUNT OF EVENTS WITH A SCHEDULE TIME
009700           05  WK-C-RECCNT-D REDEFINES WK-C-RECCNT PIC S9(09).
009800      *                        DISPLAY VIEW OF RECCNT FOR END-OF-JOB
009900      *                        TOTAL DISPLAY
010000
010100       01  WK-D-RUN-DATE.
010200           05  WK-D-RUN-DATE-N             PIC 9(08)   COMP VALUE ZERO.
010300      *                        RUN DATE, CCYYMMDD - STAMPED BY CALLER
010400           05  WK-D-RUN-DATE-R REDEFINES WK-D-RUN-DATE-N.
010500               10  WK-D-RUN-CCYY           PIC 9(04).
010600               10  WK-D-RUN-MM             PIC 9(02).
010700               10  WK-D-RUN-DD             PIC 9(02).
010800
010900       01  WK-N-SCHED-TIME                 PIC S9(09)  COMP-3 VALUE ZERO.
011000      *                        THE APPLICABLE SCHEDULE TIME, SECONDS
011100      *                        SINCE DAY START, ONCE DETERMINED
011200       01  WK-N-SCHED-TIME-R REDEFINES WK-N-SCHED-TIME PIC S9(09).
011300      *                        DISPLAY VIEW USED BY THE UPSI-0 TRACE
011400      *                        SWITCH WHEN DEBUGGING FEED PROBLEMS
011500
011600           COPY AVLSCHA.
011700
011800       PROCEDURE DIVISION.
011900      *********************
012000       MAIN-MODULE.
012100      *---------------------------------------------------------------*
012200           PERFORM A000-MAIN-PROCESSING
012300              THRU A099-MAIN-PROCESSING-EX.
012400           PERFORM Z000-END-PROGRAM-ROUTINE
012500              THRU Z999-END-PROGRAM-ROUTINE-EX.
012600           STOP RUN.
012700
012800      *---------------------------------------------------------------*
012900       A000-MAIN-PROCESSING.
013000      *---------------------------------------------------------------*
013100           OPEN INPUT  AVLSCHAI.
013200           IF  NOT WK-C-SUCCESSFUL
013300               DISPLAY "AVLRSCHA - OPEN FILE ERROR - AVLSCHAI"
013400               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013500               GO TO Y900-ABNORMAL-TERMINATION.
013600
013700           OPEN OUTPUT AVLSCHAO.
013800           IF  NOT WK-C-SUCCESSFUL
013900               DISPLAY "AVLRSCHA - OPEN FILE ERROR - AVLSCHAO"
014000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014100               GO TO Y900-ABNORMAL-TERMINATION.
014200
014300           PERFORM A010-READ-AVLSCHAI.
014400
014500           PERFORM A020-PROCESS-ONE-RECORD
014600              THRU A020-PROCESS-ONE-RECORD-EX
014700               UNTIL WK-C-EOF.
014800
014900           GO TO A099-MAIN-PROCESSING-EX.
015000
015100      *---------------------------------------------------------------*
015200       A010-READ-AVLSCHAI.
015300      *---------------------------------------------------------------*
015400           READ AVLSCHAI INTO AVLSAI-RECORD
015500               AT END
015600                   MOVE "Y"                TO WK-C-EOF-SW.
015700
015800      *---------------------------------------------------------------*
015900       A020-PROCESS-ONE-RECORD.
016000      *---------------------------------------------------------------*
016100           ADD 1                           TO WK-C-RECCNT.
016200
016300           MOVE SPACES                     TO AVLSAR-RECORD.
016400           MOVE AVLSAI-VEHID               TO AVLSAR-VEHID.
016500           MOVE AVLSAI-TRIPID              TO AVLSAR-TRIPID.
016600           MOVE AVLSAI-STOPID              TO AVLSAR-STOPID.
016700           MOVE ZERO                       TO AVLSAR-SCHTIM.
016800           MOVE ZERO                       TO AVLSAR-ADHSEC.
016900           MOVE "N"                        TO WK-C-HASSCH-SW.
017000           MOVE "N"                        TO AVLSAR-HASSCH.
017100
017200           PERFORM A100-DETERMINE-SCHED-TIME
017300              THRU A100-DETERMINE-SCHED-TIME-EX.
017400
017500           IF  WK-C-HASSCH-YES
017600               PERFORM A200-COMPUTE-ADHERENCE
017700                  THRU A200-COMPUTE-ADHERENCE-EX
017800               ADD 1                       TO WK-C-SCHDCNT.
017900
018000           WRITE FD-AVLSCHAO-REC FROM AVLSAR-RECORD.
018100
018200           PERFORM A010-READ-AVLSCHAI.
018300
018400       A020-PROCESS-ONE-RECORD-EX.
018500           EXIT.
018600
018700      *---------------------------------------------------------------*
018800       A100-DETERMINE-SCHED-TIME.
018900      *---------------------------------------------------------------*
019000      *    A SCHEDULE TIME APPLIES IN EXACTLY ONE OF TWO CASES - SEE
019100      *    AVL063.  ALL OTHER ARRIVAL/LAST-STOP COMBINATIONS HAVE NO
019200      *    SCHEDULE TIME, BY GTFS CONVENTION.
019300      *---------------------------------------------------------------*
019400           IF  AVLSAI-LAST-STOP
019500           AND AVLSAI-ARRIVAL
019600           AND AVLSAI-SCHARR NOT = -1
019700               MOVE AVLSAI-SCHARR          TO WK-N-SCHED-TIME
019800               MOVE "Y"                    TO WK-C-HASSCH-SW
019900                                              AVLSAR-HASSCH
020000               GO TO A100-DETERMINE-SCHED-TIME-EX.
020100
020200           IF  AVLSAI-NOT-LAST-STOP
020300           AND AVLSAI-DEPARTURE
020400           AND AVLSAI-SCHDEP NOT = -1
020500               MOVE AVLSAI-SCHDEP          TO WK-N-SCHED-TIME
020600               MOVE "Y"                    TO WK-C-HASSCH-SW
020700                                              AVLSAR-HASSCH.
020800
020900       A100-DETERMINE-SCHED-TIME-EX.
021000           EXIT.
021100
021200      *---------------------------------------------------------------*
021300       A200-COMPUTE-ADHERENCE.
021400      *---------------------------------------------------------------*
021500      *    ADHERENCE = SCHEDULED - ACTUAL.  POSITIVE = EARLY,
021600      *    NEGATIVE = LATE.  DO NOT FLIP THIS SIGN - SEE PROGRAM
021700      *    DESCRIPTION HEADER.
021800      *---------------------------------------------------------------*
021900           MOVE WK-N-SCHED-TIME            TO AVLSAR-SCHTIM.
022000
022100           COMPUTE AVLSAR-ADHSEC =
022200               WK-N-SCHED-TIME - AVLSAI-ACTTIM.
022300
022400       A200-COMPUTE-ADHERENCE-EX.
022500           EXIT.
022600
022700      *---------------------------------------------------------------*
022800       A099-MAIN-PROCESSING-EX.
022900      *---------------------------------------------------------------*
023000           EXIT.
023100
023200       Y900-ABNORMAL-TERMINATION.
023300           PERFORM Z000-END-PROGRAM-ROUTINE
023400              THRU Z999-END-PROGRAM-ROUTINE-EX.
023500           STOP RUN.
023600
023700      *---------------------------------------------------------------*
023800       Z000-END-PROGRAM-ROUTINE.
023900      *---------------------------------------------------------------*
024000           CLOSE AVLSCHAI.
024100           CLOSE AVLSCHAO.
024200           DISPLAY "AVLRSCHA - RECORDS PROCESSED : " WK-C-RECCNT-D.
024300
024400      *---------------------------------------------------------------*
024500       Z999-END-PROGRAM-ROUTINE-EX.
024600      *---------------------------------------------------------------*
024700           EXIT.
024800
024900      ******************************************************************
025000      ************** END OF PROGRAM SOURCE -  AVLRSCHA ***************
025100      ******************************************************************
