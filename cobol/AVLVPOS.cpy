000100      * AVLVPOS.cpybk
000200      *****************************************************************
000300      * COPYBOOK: AVLVPOS
000400      * RECORD LAYOUTS FOR THE VEHICLE-POSITION INPUT ROW AND THE
000500      * DIVERSION-MATCH OUTPUT ROW PRODUCED BY PROGRAM AVLRDVMT.
000600      *****************************************************************
000700      * HISTORY OF MODIFICATION:
000800      *****************************************************************
000900      * TAG    DEV    DATE       DESCRIPTION
001000      *------- ------ ---------- -----------------------------------
001100      * AVL003 TMPRSK 09/06/2026 - AVLR PHASE 1
001200      *                          - INITIAL VERSION - VEHICLE POSITION
001300      *                            AND DIVERSION MATCH LAYOUTS
001400      *-----------------------------------------------------------------
001500       01  AVLVPOS-RECORD.
001600           05  AVLVPOS-TRIPID            PIC X(20).
001700      *                        TRIP ID THE VEHICLE IS CURRENTLY SERVING
001800           05  AVLVPOS-ROUTEID           PIC X(20).
001900      *                        ROUTE ID THE VEHICLE IS CURRENTLY SERVING
002000           05  AVLVPOS-AVLTIM            PIC X(08).
002100      *                        TIME OF DAY OF THE AVL REPORT HHMMSSHH
002200           05  AVLVPOS-BLOCKID           PIC X(20).
002300      *                        BLOCK ID THE VEHICLE IS ASSIGNED TO
002400           05  AVLVPOS-TRPIDX            PIC S9(04).
002500      *                        INDEX OF THE TRIP WITHIN THE BLOCK
002600           05  AVLVPOS-MINDIST           PIC S9(06)V9(02) COMP-3.
002700      *                        PRECOMPUTED MIN DISTANCE, VEHICLE TO
002800      *                        NEAREST DIVERSION VECTOR SEGMENT
002900           05  AVLVPOS-MAXDIST           PIC S9(06)V9(02) COMP-3.
003000      *                        MAX-DISTANCE-FROM-SEGMENT THRESHOLD,
003100      *                        FROM CORECONFIG
003200           05  FILLER                    PIC X(20).
003300      *                        RESERVED FOR FUTURE EXPANSION
003400      *-----------------------------------------------------------------
003500       01  AVLVMAT-RECORD.
003600           05  AVLVMAT-DISTM             PIC S9(06)V9(02) COMP-3.
003700      *                        MIN DISTANCE, VEHICLE TO MATCHED DIVRSN
003800           05  AVLVMAT-AVLTIM            PIC X(08).
003900      *                        TIME OF DAY OF THE AVL REPORT THAT
004000      *                        PRODUCED THE MATCH
004100           05  AVLVMAT-BLOCKID           PIC X(20).
004200      *                        BLOCK ID OF THE MATCHED VEHICLE
004300           05  AVLVMAT-TRPIDX            PIC S9(04).
004400      *                        TRIP INDEX WITHIN BLOCK
004500           05  AVLVMAT-SHAPEID           PIC X(20).
004600      *                        SHAPE ID OF THE MATCHED DIVERSION
004700           05  AVLVMAT-TRIPID            PIC X(20).
004800      *                        TRIP ID OF THE MATCHED DIVERSION
004900           05  AVLVMAT-ROUTEID           PIC X(20).
005000      *                        ROUTE ID OF THE MATCHED DIVERSION
005100           05  FILLER                    PIC X(20).
005200      *                        RESERVED FOR FUTURE EXPANSION
