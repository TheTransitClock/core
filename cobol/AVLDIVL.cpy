000100      * AVLDIVL.cpybk
000200      *****************************************************************
000300      * COPYBOOK: AVLDIVL
000400      * RECORD LAYOUT FOR ONE CONFIGURED ROUTE DIVERSION, INCLUDING THE
000500      * PRECOMPUTED PER-VECTOR DISTANCE TABLE.  LOADED IN FULL INTO
000600      * WORKING STORAGE BY PROGRAM AVLRDVMT (NO KSDS AVAILABLE FOR
000700      * THIS FILE, SO THE OCCURS TABLE SUBSTITUTES FOR A KEYED READ).
000800      *****************************************************************
000900      * HISTORY OF MODIFICATION:
001000      *****************************************************************
001100      * TAG    DEV    DATE       DESCRIPTION
001200      *------- ------ ---------- -----------------------------------
001300      * AVL002 TMPRSK 09/06/2026 - AVLR PHASE 1
001400      *                          - INITIAL VERSION - DIVERSION TABLE
001500      *                            RECORD LAYOUT
001600      *-----------------------------------------------------------------
001700       01  AVLDIVL-RECORD.
001800           05  AVLDIVL-TRIPID            PIC X(20).
001900      *                        TRIP THE DIVERSION APPLIES TO
002000           05  AVLDIVL-ROUTEID           PIC X(20).
002100      *                        ROUTE THE DIVERSION APPLIES TO
002200           05  AVLDIVL-SHAPEID           PIC X(20).
002300      *                        SHAPE ID DESCRIBING THE DIVERSION PATH
002400           05  AVLDIVL-STRTIM            PIC X(08).
002500      *                        WINDOW START TIME HHMMSSHH, OR SPACES
002600           05  AVLDIVL-ENDTIM            PIC X(08).
002700      *                        WINDOW END TIME HHMMSSHH, OR SPACES
002800           05  AVLDIVL-HASWIN            PIC X(01).
002900               88  AVLDIVL-WINDOW-YES        VALUE "Y".
003000               88  AVLDIVL-WINDOW-NO         VALUE "N".
003100      *                        Y/N - START/END TIME FIELDS POPULATED
003200           05  AVLDIVL-VECCNT            PIC S9(04).
003300      *                        NUMBER OF VECTOR SEGMENTS BELOW IN USE
003400           05  AVLDIVL-VECTAB.
003500               10  AVLDIVL-VECDIST OCCURS 20 TIMES
003600                                         PIC S9(06)V9(02) COMP-3.
003700      *                        PER-VECTOR PRECOMPUTED DISTANCE TO POINT
003800      *                        (METERS, 2 DECIMALS) - UP TO 20 SEGMENTS
003900           05  AVLDIVL-VECTAB-ALPHA REDEFINES AVLDIVL-VECTAB.
004000               10  AVLDIVL-VECDIST-X OCCURS 20 TIMES PIC X(04).
004100      *                        ALTERNATE BYTE-LEVEL VIEW OF THE VECTOR
004200      *                        DISTANCE TABLE - USED BY THE DUMP/TRACE
004300      *                        UPSI-3 DIAGNOSTIC SWITCH IN AVLRDVMT
004400           05  FILLER                    PIC X(25).
004500      *                        RESERVED FOR FUTURE EXPANSION
