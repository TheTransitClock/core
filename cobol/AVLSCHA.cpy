000100      * AVLSCHA.cpybk
000200      *****************************************************************
000300      * COPYBOOK: AVLSCHA
000400      * RECORD LAYOUTS FOR THE SCHEDULE-ADHERENCE STOP-EVENT INPUT ROW
000500      * AND RESULT ROW PRODUCED BY PROGRAM AVLRSCHA.
000600      *****************************************************************
000700      * HISTORY OF MODIFICATION:
000800      *****************************************************************
000900      * TAG    DEV    DATE       DESCRIPTION
001000      *------- ------ ---------- -----------------------------------
001100      * AVL005 TMPRSK 09/06/2026 - AVLR PHASE 1
001200      *                          - INITIAL VERSION - SCHEDULE
001300      *                            ADHERENCE LAYOUTS
001400      *-----------------------------------------------------------------
001500       01  AVLSAI-RECORD.
001600           05  AVLSAI-VEHID              PIC X(60).
001700      *                        VEHICLE ID
001800           05  AVLSAI-TRIPID             PIC X(60).
001900      *                        TRIP ID
002000           05  AVLSAI-STOPID             PIC X(60).
002100      *                        STOP ID
002200           05  AVLSAI-STPIDX             PIC S9(04).
002300      *                        0-BASED INDEX OF THE STOP WITHIN TRIP
002400           05  AVLSAI-ISARR              PIC X(01).
002500               88  AVLSAI-ARRIVAL            VALUE "Y".
002600               88  AVLSAI-DEPARTURE          VALUE "N".
002700      *                        Y=ARRIVAL EVENT, N=DEPARTURE EVENT
002800           05  AVLSAI-ISLAST             PIC X(01).
002900               88  AVLSAI-LAST-STOP          VALUE "Y".
003000               88  AVLSAI-NOT-LAST-STOP      VALUE "N".
003100      *                        Y=LAST STOP OF THE TRIP
003200           05  AVLSAI-ACTTIM             PIC S9(09).
003300      *                        ACTUAL OBSERVED TIME, SECONDS SINCE
003400      *                        DAY START
003500           05  AVLSAI-SCHARR             PIC S9(09).
003600      *                        SCHEDULED ARRIVAL TIME, SECONDS SINCE
003700      *                        DAY START - SENTINEL -1 IF NOT DEFINED
003800           05  AVLSAI-SCHDEP             PIC S9(09).
003900      *                        SCHEDULED DEPARTURE TIME, SECONDS SINCE
004000      *                        DAY START - SENTINEL -1 IF NOT DEFINED
004100           05  FILLER                    PIC X(20).
004200      *                        RESERVED FOR FUTURE EXPANSION
004300      *-----------------------------------------------------------------
004400       01  AVLSAR-RECORD.
004500           05  AVLSAR-VEHID              PIC X(60).
004600      *                        ECHOED VEHICLE ID
004700           05  AVLSAR-TRIPID             PIC X(60).
004800      *                        ECHOED TRIP ID
004900           05  AVLSAR-STOPID             PIC X(60).
005000      *                        ECHOED STOP ID
005100           05  AVLSAR-HASSCH             PIC X(01).
005200               88  AVLSAR-HAS-SCHED          VALUE "Y".
005300               88  AVLSAR-NO-SCHED           VALUE "N".
005400      *                        Y IF A SCHEDULE TIME APPLIES
005500           05  AVLSAR-SCHTIM             PIC S9(09).
005600      *                        APPLICABLE SCHEDULE TIME, SECONDS -
005700      *                        ONLY MEANINGFUL WHEN HASSCH = Y
005800           05  AVLSAR-ADHSEC             PIC S9(06).
005900      *                        SIGNED ADHERENCE, SECONDS.
006000      *                        SCHEDULED MINUS ACTUAL - POSITIVE=EARLY
006100      *                        NEGATIVE=LATE, ZERO IF NO SCHED TIME
006200           05  FILLER                    PIC X(20).
006300      *                        RESERVED FOR FUTURE EXPANSION
