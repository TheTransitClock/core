000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     AVLRCALD.
000500       AUTHOR.         DESMOND LIM.
000600       INSTALLATION.   AVL RULES DESK.
000700       DATE-WRITTEN.   23 SEP 1988.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  GTFS CALENDAR-DATE SERVICE-EXCEPTION RULE.
001200      *               READS ONE CALENDAR_DATES.TXT-STYLE EXCEPTION ROW
001300      *               AT A TIME AND DECIDES WHETHER GTFS SERVICE IS
001400      *               ADDED OR REMOVED FOR THE SERVICE-ID/DATE PAIR.
001500      *
001600      *================================================================
001700      * HISTORY OF MODIFICATION:
001800      *================================================================
001900      * AVL011 DL     23/09/1988 - INITIAL VERSION.
002000      *-----------------------------------------------------------------
002100      * AVL056 TMPCHY 11/05/1993 - REQ#93-0410 CLARIFIED THAT THE
002200      *                            EXCEPTION_TYPE TEST IS A STRICT
002300      *                            STRING EQUALITY AGAINST "1", NOT A
002400      *                            NUMERIC COMPARE - SOME FEEDS SEND
002500      *                            EXCEPTION_TYPE LEFT-BLANK-FILLED.
002600      *-----------------------------------------------------------------
002700      * Y2K007 TMPNGH 14/09/1998 - Y2K REMEDIATION - CD-DATE IS AN
002800      *                            OPAQUE 8-BYTE FIELD CARRIED THROUGH
002900      *                            UNCHANGED, NOT PARSED HERE - NO
003000      *                            2-DIGIT YEAR WINDOWING REQUIRED.
003100      *-----------------------------------------------------------------
003200      * AVL121 TMPOOI 12/03/2001 - REQ#01-0093 CONVERTED FROM INDEXED-
003300      *                            FILE PARAMETER LOOKUP ROUTINE TO
003400      *                            STAND-ALONE BATCH PROGRAM READING
003500      *                            GTFSCDTI SEQUENTIALLY.
003600      *-----------------------------------------------------------------
003700      * AVL142 TMPRSK 09/06/2026 - AVLR PHASE 1 - RECOMPILED UNDER NEW
003800      *                            AVLR NAMING STANDARD, NO LOGIC
003900      *                            CHANGE.
004000      *-----------------------------------------------------------------
004100       EJECT
004200      **********************
004300       ENVIRONMENT DIVISION.
004400      **********************
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-AS400.
004700       OBJECT-COMPUTER. IBM-AS400.
004800       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
004900                        UPSI-0 IS UPSI-SWITCH-0
005000                            ON  STATUS IS U0-ON
005100                            OFF STATUS IS U0-OFF.
005200
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT GTFSCDTI ASSIGN TO GTFSCDTI
005600                  ORGANIZATION      IS LINE SEQUENTIAL
005700                  FILE STATUS       IS WK-C-FILE-STATUS.
005800           SELECT GTFSCDTO ASSIGN TO GTFSCDTO
005900                  ORGANIZATION      IS LINE SEQUENTIAL
006000                  FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200      ***************
006300       DATA DIVISION.
006400      ***************
006500       FILE SECTION.
006600      **************
006700       FD  GTFSCDTI
006800           LABEL RECORDS ARE OMITTED
006900           DATA RECORD IS FD-GTFSCDTI-REC.
007000       01  FD-GTFSCDTI-REC.
007100           05  FD-GTFSCDTI-DATA            PIC X(90).
007200           05  FILLER                      PIC X(10).
007300
007400       FD  GTFSCDTO
007500           LABEL RECORDS ARE OMITTED
007600           DATA RECORD IS FD-GTFSCDTO-REC.
007700       01  FD-GTFSCDTO-REC.
007800           05  FD-GTFSCDTO-DATA            PIC X(90).
007900           05  FILLER                      PIC X(10).
008000
008100       WORKING-STORAGE SECTION.
008200      *************************
008300       01  FILLER              PIC X(24)  VALUE
008400           "** PROGRAM AVLRCALD  **".
008500
008600      * ------------------ PROGRAM WORKING STORAGE -------------------*
008700       01  WK-C-COMMON.
008800           05  WK-C-FILE-STATUS            PIC X(02).
008900               88  WK-C-SUCCESSFUL             VALUE "00".
009000           05  WK-C-EOF-SW                 PIC X(01)        VALUE "N".
009100               88  WK-C-EOF                     VALUE "Y".
009200
009300       01  WK-C-COUNTERS.
009400           05  WK-C-RECCNT                 PIC S9(09)  COMP VALUE ZERO.
009500      *                        COUNT OF CALENDAR DATE ROWS PROCESSED
009600           05  WK-C-ADDCNT                 PIC S9(09)  COMP VALUE ZERO.
009700      *                        COUNT OF ROWS WHERE SERVICE WAS ADDED
009800           05  WK-C-RECCNT-D REDEFINES WK-C-RECCNT PIC S9(09).
009900      *                        DISPLAY VIEW OF RECCNT FOR END-OF-JOB
010000      *                        TOTAL DISPLAY
010100
010200       01  WK-D-RUN-DATE.
010300           05  WK-D-RUN-DATE-N             PIC 9(08)   COMP VALUE ZERO.
010400      *                        RUN DATE, CCYYMMDD - STAMPED BY CALLER
010500           05  WK-D-RUN-DATE-R REDEFINES WK-D-RUN-DATE-N.
010600               10  WK-D-RUN-CCYY           PIC 9(04).
010700               10  WK-D-RUN-MM             PIC 9(02).
010800               10  WK-D-RUN-DD             PIC 9(02).
010900
011000       01  WK-C-EXCTYP-SAVE                PIC X(02).
011100       01  WK-C-EXCTYP-SAVE-R REDEFINES WK-C-EXCTYP-SAVE.
011200           05  WK-C-EXCTYP-SAVE-1          PIC X(01).
011300           05  WK-C-EXCTYP-SAVE-2          PIC X(01).
011400
011500           COPY GTFSCDT.
011600
011700       PROCEDURE DIVISION.
011800      *********************
011900       MAIN-MODULE.
012000      *---------------------------------------------------------------*
012100           PERFORM A000-MAIN-PROCESSING
012200              THRU A099-MAIN-PROCESSING-EX.
012300           PERFORM Z000-END-PROGRAM-ROUTINE
012400              THRU Z999-END-PROGRAM-ROUTINE-EX.
012500           STOP RUN.
012600
012700      *---------------------------------------------------------------*
012800       A000-MAIN-PROCESSING.
012900      *---------------------------------------------------------------*
013000           OPEN INPUT  GTFSCDTI.
013100           IF  NOT WK-C-SUCCESSFUL
013200               DISPLAY "AVLRCALD - OPEN FILE ERROR - GTFSCDTI"
013300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013400               GO TO Y900-ABNORMAL-TERMINATION.
013500
013600           OPEN OUTPUT GTFSCDTO.
013700           IF  NOT WK-C-SUCCESSFUL
013800               DISPLAY "AVLRCALD - OPEN FILE ERROR - GTFSCDTO"
013900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000               GO TO Y900-ABNORMAL-TERMINATION.
014100
014200           PERFORM A010-READ-GTFSCDTI.
014300
014400           PERFORM A020-PROCESS-ONE-RECORD
014500              THRU A020-PROCESS-ONE-RECORD-EX
014600               UNTIL WK-C-EOF.
014700
014800           GO TO A099-MAIN-PROCESSING-EX.
014900
015000      *---------------------------------------------------------------*
015100       A010-READ-GTFSCDTI.
015200      *---------------------------------------------------------------*
015300           READ GTFSCDTI INTO GTFSCDI-RECORD
015400               AT END
015500                   MOVE "Y"                TO WK-C-EOF-SW.
015600
015700      *---------------------------------------------------------------*
015800       A020-PROCESS-ONE-RECORD.
015900      *---------------------------------------------------------------*
016000           ADD 1                           TO WK-C-RECCNT.
016100
016200           MOVE SPACES                     TO GTFSCDR-RECORD.
016300           MOVE GTFSCDI-SVCID              TO GTFSCDR-SVCID.
016400           MOVE GTFSCDI-DATE               TO GTFSCDR-DATE.
016500           MOVE GTFSCDI-EXCTYP             TO WK-C-EXCTYP-SAVE.
016600
016700      *    STRICT STRING EQUALITY AGAINST "1" - SEE AVL056.
016800           IF  WK-C-EXCTYP-SAVE = "1"
016900               MOVE "Y"                    TO GTFSCDR-ADDSVC
017000               ADD 1                       TO WK-C-ADDCNT
017100           ELSE
017200               MOVE "N"                    TO GTFSCDR-ADDSVC.
017300
017400           WRITE FD-GTFSCDTO-REC FROM GTFSCDR-RECORD.
017500
017600           PERFORM A010-READ-GTFSCDTI.
017700
017800       A020-PROCESS-ONE-RECORD-EX.
017900           EXIT.
018000
018100      *---------------------------------------------------------------*
018200       A099-MAIN-PROCESSING-EX.
018300      *---------------------------------------------------------------*
018400           EXIT.
018500
018600       Y900-ABNORMAL-TERMINATION.
018700           PERFORM Z000-END-PROGRAM-ROUTINE
018800              THRU Z999-END-PROGRAM-ROUTINE-EX.
018900           STOP RUN.
019000
019100      *---------------------------------------------------------------*
019200       Z000-END-PROGRAM-ROUTINE.
019300      *---------------------------------------------------------------*
019400           CLOSE GTFSCDTI.
019500           CLOSE GTFSCDTO.
019600           DISPLAY "AVLRCALD - RECORDS PROCESSED : " WK-C-RECCNT-D.
019700
019800      *---------------------------------------------------------------*
019900       Z999-END-PROGRAM-ROUTINE-EX.
020000      *---------------------------------------------------------------*
020100           EXIT.
020200
020300      ******************************************************************
020400      ************** END OF PROGRAM SOURCE -  AVLRCALD ***************
020500      ******************************************************************
