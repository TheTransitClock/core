000100      ***********************
000200       IDENTIFICATION DIVISION.
000300      ***********************
000400       PROGRAM-ID.   AVLRDVMT.
000500       AUTHOR.       ACCENTURE.
000600       INSTALLATION. AVL RULES DESK.
000700       DATE-WRITTEN. 13 FEB 1992.
000800       DATE-COMPILED.
000900       SECURITY.     UNCLASSIFIED.
001000      *DESCRIPTION : THIS PROGRAM WILL MATCH EACH VEHICLE POSITION
001100      *              REPORT AGAINST THE ACTIVE ROUTE DIVERSION TABLE
001200      *              FOR THE VEHICLE'S CURRENT TRIP/ROUTE, AND EMIT
001300      *              ONE DIVERSION-MATCH ROW PER DIVERSION THE
001400      *              VEHICLE IS CURRENTLY CLOSE ENOUGH TO.
001500      *
001600      *    DM-SHAPE-ID / DM-TRIP-ID / DM-ROUTE-ID IDENTIFY THE
001700      *    MATCHED DIVERSION.  ZERO MATCHES FOR A GIVEN VEHICLE
001800      *    POSITION IS THE TYPICAL, EXPECTED OUTCOME.
001900      *
002000      *=================================================================
002100      * HISTORY OF MODIFICATION:
002200      *=================================================================
002300      * AVL013 ACNESQ 13/02/1992 - INITIAL VERSION.
002400      *-----------------------------------------------------------------
002500      * AVL071 TMPARV 21/08/1995 - REQ#95-0640 ADDED THE DEFENSIVE
002600      *                            TRIP-ID RE-CHECK INSIDE THE SCAN
002700      *                            LOOP - LOOKUP KEY ALONE WAS NOT
002800      *                            CONSIDERED SUFFICIENT BY QA.
002900      *-----------------------------------------------------------------
003000      * AVL088 TMPJZM 26/03/1997 - REQ#97-0212 A DIVERSION WITH ONLY
003100      *                            ONE OF START/END TIME SET IS NOW
003200      *                            TREATED AS NOT-IN-PLACE - DIV-
003300      *                            HAS-WINDOW MUST BE 'Y' WITH BOTH
003400      *                            TIMES POPULATED FOR THE WINDOW
003500      *                            TEST TO RUN AT ALL.
003600      *-----------------------------------------------------------------
003700      * Y2K021 TMPNGH 02/11/1998 - Y2K REMEDIATION - START/END TIMES
003800      *                            ARE TIME-OF-DAY ONLY (HHMMSSHH),
003900      *                            NO CALENDAR DATE FIELDS PRESENT -
004000      *                            NO CHANGE REQUIRED.
004100      *-----------------------------------------------------------------
004200      * AVL126 TMPOOI 26/03/2001 - REQ#01-0095 CONVERTED FROM INDEXED-
004300      *                            FILE (KSDS) DIVERSION LOOKUP TO A
004400      *                            WORKING-STORAGE OCCURS TABLE LOADED
004500      *                            IN FULL FROM AVLDIVLI - NO KSDS
004600      *                            HANDLER AVAILABLE FOR THIS FILE.
004700      *-----------------------------------------------------------------
004800      * AVL142 TMPRSK 09/06/2026 - AVLR PHASE 1 - RECOMPILED UNDER
004900      *                            NEW AVLR NAMING STANDARD, NO
005000      *                            LOGIC CHANGE.
005100      *-----------------------------------------------------------------
005200       EJECT
005300      ********************
005400       ENVIRONMENT DIVISION.
005500      ********************
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER. IBM-AS400.
005800       OBJECT-COMPUTER. IBM-AS400.
005900       SPECIAL-NAMES. C01 IS TOP-OF-FORM
006000              UPSI-0 IS UPSI-SWITCH-0
006100                  ON  STATUS IS U0-ON
006200                  OFF STATUS IS U0-OFF.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500      * DIVERSION TABLE - LOADED IN FULL, NO KSDS HANDLER AVAILABLE
006600              SELECT AVLDIVLI ASSIGN TO AVLDIVLI
006700              ORGANIZATION IS SEQUENTIAL
006800              FILE STATUS IS WK-C-FILE-STATUS.
006900      * VEHICLE POSITION REPORTS
007000              SELECT AVLVPOSI ASSIGN TO AVLVPOSI
007100              ORGANIZATION IS SEQUENTIAL
007200              FILE STATUS IS WK-C-FILE-STATUS.
007300      * DIVERSION MATCH OUTPUT
007400              SELECT AVLVMATO ASSIGN TO AVLVMATO
007500              ORGANIZATION IS SEQUENTIAL
007600              FILE STATUS IS WK-C-FILE-STATUS.
007700      ***************
007800       DATA DIVISION.
007900      ***************
008000       FILE SECTION.
008100      **************
008200       FD  AVLDIVLI
008300           LABEL RECORDS ARE OMITTED
008400           DATA RECORD IS FD-AVLDIVLI-REC.
008500       01  FD-AVLDIVLI-REC.
008600           05  FD-AVLDIVLI-DATA            PIC X(210).
008700           05  FILLER                      PIC X(10).
008800
008900       FD  AVLVPOSI
009000           LABEL RECORDS ARE OMITTED
009100           DATA RECORD IS FD-AVLVPOSI-REC.
009200       01  FD-AVLVPOSI-REC.
009300           05  FD-AVLVPOSI-DATA            PIC X(80).
009400           05  FILLER                      PIC X(10).
009500
009600       FD  AVLVMATO
009700           LABEL RECORDS ARE OMITTED
009800           DATA RECORD IS FD-AVLVMATO-REC.
009900       01  FD-AVLVMATO-REC.
010000           05  FD-AVLVMATO-DATA            PIC X(80).
010100           05  FILLER                      PIC X(10).
010200
010300       WORKING-STORAGE SECTION.
010400      *************************
010500       01  FILLER   PIC X(24)  VALUE "** PROGRAM AVLRDVMT **".
010600
010700      * ------------------ PROGRAM WORKING STORAGE -------------------*
010800       01  WK-C-COMMON.
010900           05  WK-C-FILE-STATUS            PIC X(02).
011000               88  WK-C-SUCCESSFUL             VALUE "00".
011100           05  WK-C-DIVL-EOF-SW            PIC X(01)        VALUE "N".
011200               88  WK-C-DIVL-EOF                VALUE "Y".
011300           05  WK-C-VPOS-EOF-SW            PIC X(01)        VALUE "N".
011400               88  WK-C-VPOS-EOF                VALUE "Y".
011500           05  WK-C-INWIN-SW               PIC X(01)        VALUE "N".
011600               88  WK-C-INWIN-YES               VALUE "Y".
011700
011800       01  WK-C-COUNTERS.
011900           05  WK-C-DIVL-TBL-CNT           PIC S9(04)  COMP VALUE ZERO.
012000      *                        NUMBER OF DIVERSIONS LOADED INTO TABLE
012100           05  WK-C-I1                     PIC S9(04)  COMP VALUE ZERO.
012200      *                        SUBSCRIPT OVER THE DIVERSION TABLE
012300           05  WK-C-I2                     PIC S9(04)  COMP VALUE ZERO.
012400      *                        SUBSCRIPT OVER THE VECTOR SEGMENT TABLE
012500           05  WK-C-VPOSCNT                PIC S9(09)  COMP VALUE ZERO.
012600      *                        COUNT OF VEHICLE POSITIONS PROCESSED
012700           05  WK-C-MATCNT                 PIC S9(09)  COMP VALUE ZERO.
012800      *                        COUNT OF DIVERSION-MATCH ROWS EMITTED
012900           05  WK-C-VPOSCNT-D REDEFINES WK-C-VPOSCNT PIC S9(09).
013000      *                        DISPLAY VIEW OF VPOSCNT FOR END-OF-JOB
013100      *                        TOTAL DISPLAY
013200
013300       01  WK-D-RUN-DATE.
013400           05  WK-D-RUN-DATE-N             PIC 9(08)   COMP VALUE ZERO.
013500      *                        RUN DATE, CCYYMMDD - STAMPED BY CALLER
013600           05  WK-D-RUN-DATE-R REDEFINES WK-D-RUN-DATE-N.
013700               10  WK-D-RUN-CCYY           PIC 9(04).
013800               10  WK-D-RUN-MM             PIC 9(02).
013900               10  WK-D-RUN-DD             PIC 9(02).
014000
014100       01  WK-N-MIN-DISTANCE               PIC S9(06)V9(02) COMP-3
014200                                                            VALUE ZERO.
014300      *                        RUNNING MINIMUM DISTANCE FOUND WHILE
014400      *                        SCANNING ONE DIVERSION'S VECTOR TABLE
014500       01  WK-N-MIN-DISTANCE-R REDEFINES WK-N-MIN-DISTANCE
014600                                          PIC S9(06)V9(02).
014700      *                        ZONED VIEW USED BY THE UPSI-0 TRACE
014800      *                        DISPLAY WHEN CHASING BAD MATCH DATA
014900
015000      * ------------ DIVERSION TABLE - LOADED FROM AVLDIVLI -----------*
015100       01  WK-T-DIVL-TABLE.
015200           05  WK-T-DIVL-ENTRY OCCURS 500 TIMES
015300                              INDEXED BY WK-X-DIVL.
015400               10  WK-T-DIVL-TRIPID        PIC X(20).
015500               10  WK-T-DIVL-ROUTEID       PIC X(20).
015600               10  WK-T-DIVL-SHAPEID       PIC X(20).
015700               10  WK-T-DIVL-STRTIM        PIC X(08).
015800               10  WK-T-DIVL-ENDTIM        PIC X(08).
015900               10  WK-T-DIVL-HASWIN        PIC X(01).
016000               10  WK-T-DIVL-VECCNT        PIC S9(04) COMP.
016100               10  WK-T-DIVL-VECDIST OCCURS 20 TIMES
016200                                          PIC S9(06)V9(02) COMP-3.
016300
016400           COPY AVLDIVL.
016500           COPY AVLVPOS.
016600
016700       PROCEDURE DIVISION.
016800      *********************
016900       MAIN-MODULE.
017000      *---------------------------------------------------------------*
017100           PERFORM A000-LOAD-DIVERSION-TABLE
017200              THRU A000-LOAD-DIVERSION-TABLE-EX.
017300           PERFORM B000-MAIN-PROCESSING
017400              THRU B099-MAIN-PROCESSING-EX.
017500           PERFORM Z000-END-PROGRAM-ROUTINE
017600              THRU Z999-END-PROGRAM-ROUTINE-EX.
017700           STOP RUN.
017800
017900      *---------------------------------------------------------------*
018000       A000-LOAD-DIVERSION-TABLE.
018100      *---------------------------------------------------------------*
018200      *    LOAD THE ENTIRE DIVERSION FILE INTO THE WORKING-STORAGE
018300      *    TABLE.  DIVERSIONS-PER-TRIP/ROUTE KEY ARE EXPECTED TO BE
018400      *    FEW SO A FULL IN-MEMORY LOAD IS ADEQUATE - SEE AVL126.
018500      *---------------------------------------------------------------*
018600           OPEN INPUT AVLDIVLI.
018700           IF  NOT WK-C-SUCCESSFUL
018800               DISPLAY "AVLRDVMT - OPEN FILE ERROR - AVLDIVLI"
018900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000               GO TO Y900-ABNORMAL-TERMINATION.
019100
019200           PERFORM A010-READ-AVLDIVLI.
019300
019400           PERFORM A020-LOAD-ONE-DIVERSION
019500              THRU A020-LOAD-ONE-DIVERSION-EX
019600               UNTIL WK-C-DIVL-EOF.
019700
019800           CLOSE AVLDIVLI.
019900
020000       A000-LOAD-DIVERSION-TABLE-EX.
020100           EXIT.
020200
020300      *---------------------------------------------------------------*
020400       A010-READ-AVLDIVLI.
020500      *---------------------------------------------------------------*
020600           READ AVLDIVLI INTO AVLDIVL-RECORD
020700               AT END
020800                   MOVE "Y"                TO WK-C-DIVL-EOF-SW.
020900
021000      *---------------------------------------------------------------*
021100       A020-LOAD-ONE-DIVERSION.
021200      *---------------------------------------------------------------*
021300           ADD 1                           TO WK-C-DIVL-TBL-CNT.
021400           SET WK-X-DIVL                   TO WK-C-DIVL-TBL-CNT.
021500
021600           MOVE AVLDIVL-TRIPID  TO WK-T-DIVL-TRIPID  (WK-X-DIVL).
021700           MOVE AVLDIVL-ROUTEID TO WK-T-DIVL-ROUTEID (WK-X-DIVL).
021800           MOVE AVLDIVL-SHAPEID TO WK-T-DIVL-SHAPEID (WK-X-DIVL).
021900           MOVE AVLDIVL-STRTIM  TO WK-T-DIVL-STRTIM  (WK-X-DIVL).
022000           MOVE AVLDIVL-ENDTIM  TO WK-T-DIVL-ENDTIM  (WK-X-DIVL).
022100           MOVE AVLDIVL-HASWIN  TO WK-T-DIVL-HASWIN  (WK-X-DIVL).
022200           MOVE AVLDIVL-VECCNT  TO WK-T-DIVL-VECCNT  (WK-X-DIVL).
022300
022400           PERFORM A030-COPY-ONE-VECTOR
022500              THRU A030-COPY-ONE-VECTOR-EX
022600               VARYING WK-C-I2 FROM 1 BY 1 UNTIL WK-C-I2 > 20.
022700
022800           PERFORM A010-READ-AVLDIVLI.
022900
023000       A020-LOAD-ONE-DIVERSION-EX.
023100           EXIT.
023200
023300      *---------------------------------------------------------------*
023400       A030-COPY-ONE-VECTOR.
023500      *---------------------------------------------------------------*
023600           MOVE AVLDIVL-VECDIST (WK-C-I2)
023700               TO WK-T-DIVL-VECDIST (WK-X-DIVL WK-C-I2).
023800
023900       A030-COPY-ONE-VECTOR-EX.
024000           EXIT.
024100
024200      *---------------------------------------------------------------*
024300       B000-MAIN-PROCESSING.
024400      *---------------------------------------------------------------*
024500           OPEN INPUT  AVLVPOSI.
024600           IF  NOT WK-C-SUCCESSFUL
024700               DISPLAY "AVLRDVMT - OPEN FILE ERROR - AVLVPOSI"
024800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900               GO TO Y900-ABNORMAL-TERMINATION.
025000
025100           OPEN OUTPUT AVLVMATO.
025200           IF  NOT WK-C-SUCCESSFUL
025300               DISPLAY "AVLRDVMT - OPEN FILE ERROR - AVLVMATO"
025400               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025500               GO TO Y900-ABNORMAL-TERMINATION.
025600
025700           PERFORM B010-READ-AVLVPOSI.
025800
025900           PERFORM B020-PROCESS-ONE-VPOS
026000              THRU B020-PROCESS-ONE-VPOS-EX
026100               UNTIL WK-C-VPOS-EOF.
026200
026300           GO TO B099-MAIN-PROCESSING-EX.
026400
026500      *---------------------------------------------------------------*
026600       B010-READ-AVLVPOSI.
026700      *---------------------------------------------------------------*
026800           READ AVLVPOSI INTO AVLVPOS-RECORD
026900               AT END
027000                   MOVE "Y"                TO WK-C-VPOS-EOF-SW.
027100
027200      *---------------------------------------------------------------*
027300       B020-PROCESS-ONE-VPOS.
027400      *---------------------------------------------------------------*
027500           ADD 1                           TO WK-C-VPOSCNT.
027600
027700           PERFORM B100-CHECK-ONE-DIVERSION
027800              THRU B100-CHECK-ONE-DIVERSION-EX
027900               VARYING WK-C-I1 FROM 1 BY 1
028000                   UNTIL WK-C-I1 > WK-C-DIVL-TBL-CNT.
028100
028200           PERFORM B010-READ-AVLVPOSI.
028300
028400       B020-PROCESS-ONE-VPOS-EX.
028500           EXIT.
028600
028700      *---------------------------------------------------------------*
028800       B100-CHECK-ONE-DIVERSION.
028900      *---------------------------------------------------------------*
029000      *    DEFENSIVE TRIP-ID RE-CHECK - SEE AVL071.  THE TABLE HOLDS
029100      *    ONLY THIS TRIP/ROUTE'S DIVERSIONS BUT THE SOURCE STILL
029200      *    RE-CHECKS TRIP-ID EXPLICITLY IN THE LOOP.
029300      *---------------------------------------------------------------*
029400           SET WK-X-DIVL                   TO WK-C-I1.
029500
029600           IF  WK-T-DIVL-TRIPID (WK-X-DIVL) NOT = AVLVPOS-TRIPID
029700               GO TO B100-CHECK-ONE-DIVERSION-EX.
029800           IF  WK-T-DIVL-ROUTEID (WK-X-DIVL) NOT = AVLVPOS-ROUTEID
029900               GO TO B100-CHECK-ONE-DIVERSION-EX.
030000
030100           PERFORM B200-WINDOW-CHECK
030200              THRU B200-WINDOW-CHECK-EX.
030300
030400           IF  NOT WK-C-INWIN-YES
030500               GO TO B100-CHECK-ONE-DIVERSION-EX.
030600
030700           PERFORM B300-MIN-DISTANCE
030800              THRU B300-MIN-DISTANCE-EX.
030900
031000           IF  WK-N-MIN-DISTANCE < AVLVPOS-MAXDIST
031100               PERFORM B400-EMIT-MATCH
031200                  THRU B400-EMIT-MATCH-EX.
031300
031400       B100-CHECK-ONE-DIVERSION-EX.
031500           EXIT.
031600
031700      *---------------------------------------------------------------*
031800       B200-WINDOW-CHECK.
031900      *---------------------------------------------------------------*
032000      *    A DIVERSION WITH NO WINDOW (HASWIN = 'N') IS ALWAYS IN
032100      *    PLACE.  A DIVERSION WITH A WINDOW IS IN PLACE ONLY WHEN
032200      *    THE CURRENT AVL TIME IS STRICTLY AFTER START AND
032300      *    STRICTLY BEFORE END (OPEN INTERVAL) - SEE AVL088.  ANY
032400      *    OTHER COMBINATION IS TREATED AS NOT-IN-PLACE.
032500      *---------------------------------------------------------------*
032600           MOVE "N"                        TO WK-C-INWIN-SW.
032700
032800           IF  WK-T-DIVL-HASWIN (WK-X-DIVL) = "N"
032900               MOVE "Y"                    TO WK-C-INWIN-SW
033000               GO TO B200-WINDOW-CHECK-EX.
033100
033200           IF  WK-T-DIVL-HASWIN (WK-X-DIVL) = "Y"
033300               IF  AVLVPOS-AVLTIM > WK-T-DIVL-STRTIM (WK-X-DIVL)
033400               AND AVLVPOS-AVLTIM < WK-T-DIVL-ENDTIM (WK-X-DIVL)
033500                   MOVE "Y"                TO WK-C-INWIN-SW.
033600
033700       B200-WINDOW-CHECK-EX.
033800           EXIT.
033900
034000      *---------------------------------------------------------------*
034100       B300-MIN-DISTANCE.
034200      *---------------------------------------------------------------*
034300      *    SCAN ALL VECTOR SEGMENTS FOR THIS DIVERSION AND KEEP THE
034400      *    MINIMUM PRECOMPUTED DISTANCE FROM THE VEHICLE'S POSITION.
034500      *---------------------------------------------------------------*
034600           MOVE WK-T-DIVL-VECDIST (WK-X-DIVL 1) TO WK-N-MIN-DISTANCE.
034700
034800           PERFORM B310-CHECK-ONE-VECTOR
034900              THRU B310-CHECK-ONE-VECTOR-EX
035000               VARYING WK-C-I2 FROM 2 BY 1
035100                   UNTIL WK-C-I2 > WK-T-DIVL-VECCNT (WK-X-DIVL).
035200
035300       B300-MIN-DISTANCE-EX.
035400           EXIT.
035500
035600      *---------------------------------------------------------------*
035700       B310-CHECK-ONE-VECTOR.
035800      *---------------------------------------------------------------*
035900           IF  WK-T-DIVL-VECDIST (WK-X-DIVL WK-C-I2) < WK-N-MIN-DISTANCE
036000               MOVE WK-T-DIVL-VECDIST (WK-X-DIVL WK-C-I2)
036100                   TO WK-N-MIN-DISTANCE.
036200
036300       B310-CHECK-ONE-VECTOR-EX.
036400           EXIT.
036500
036600      *---------------------------------------------------------------*
036700       B400-EMIT-MATCH.
036800      *---------------------------------------------------------------*
036900           ADD 1                           TO WK-C-MATCNT.
037000
037100           MOVE SPACES                     TO AVLVMAT-RECORD.
037200           MOVE WK-N-MIN-DISTANCE          TO AVLVMAT-DISTM.
037300           MOVE AVLVPOS-AVLTIM             TO AVLVMAT-AVLTIM.
037400           MOVE AVLVPOS-BLOCKID            TO AVLVMAT-BLOCKID.
037500           MOVE AVLVPOS-TRPIDX             TO AVLVMAT-TRPIDX.
037600           MOVE WK-T-DIVL-SHAPEID (WK-X-DIVL) TO AVLVMAT-SHAPEID.
037700           MOVE WK-T-DIVL-TRIPID  (WK-X-DIVL) TO AVLVMAT-TRIPID.
037800           MOVE WK-T-DIVL-ROUTEID (WK-X-DIVL) TO AVLVMAT-ROUTEID.
037900
038000           WRITE FD-AVLVMATO-REC FROM AVLVMAT-RECORD.
038100
038200       B400-EMIT-MATCH-EX.
038300           EXIT.
038400
038500      *---------------------------------------------------------------*
038600       B099-MAIN-PROCESSING-EX.
038700      *---------------------------------------------------------------*
038800           EXIT.
038900
039000       Y900-ABNORMAL-TERMINATION.
039100           PERFORM Z000-END-PROGRAM-ROUTINE
039200              THRU Z999-END-PROGRAM-ROUTINE-EX.
039300           STOP RUN.
039400
039500      *---------------------------------------------------------------*
039600       Z000-END-PROGRAM-ROUTINE.
039700      *---------------------------------------------------------------*
039800           CLOSE AVLVPOSI.
039900           CLOSE AVLVMATO.
040000           DISPLAY "AVLRDVMT - VEHICLE POSITIONS PROCESSED : "
040100                   WK-C-VPOSCNT-D.
040200
040300      *---------------------------------------------------------------*
040400       Z999-END-PROGRAM-ROUTINE-EX.
040500      *---------------------------------------------------------------*
040600           EXIT.
040700
040800      ******************************************************************
040900      ************** END OF PROGRAM SOURCE -  AVLRDVMT ***************
041000      ******************************************************************
