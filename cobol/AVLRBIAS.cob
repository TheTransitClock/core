000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     AVLRBIAS.
000500       AUTHOR.         R S KOH.
000600       INSTALLATION.   AVL RULES DESK.
000700       DATE-WRITTEN.   09 JUN 1987.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  LINEAR BIAS ADJUSTER.  APPLIES A CONFIGURED
001200      *               RATE-OF-CHANGE PERCENTAGE TO A RAW ARRIVAL
001300      *               PREDICTION, PRODUCING A BIAS-CORRECTED
001400      *               PREDICTION FOR THE AVL PREDICTION FEED.
001500      *
001600      *================================================================
001700      * HISTORY OF MODIFICATION:
001800      *================================================================
001900      * AVL010 RSK    09/06/1987 - INITIAL VERSION.
002000      *-----------------------------------------------------------------
002100      * AVL041 TMPKLW 14/02/1991 - REQ#88-0231 CORRECTED THE PERCENTAGE
002200      *                            FORMULA TO USE INTEGER DIVISION ON
002300      *                            THE / 100 STEP AS SPECIFIED BY THE
002400      *                            PREDICTION SUBSYSTEM DESIGN NOTE.
002500      *-----------------------------------------------------------------
002600      * AVL077 TMPCHN 03/11/1994 - REQ#94-1187 ADDED COMPUTED-PCT TO
002700      *                            OUTPUT RECORD FOR DIAGNOSTICS.
002800      *-----------------------------------------------------------------
002900      * AVL099 TMPLAI 22/07/1996 - REQ#96-0540 REMOVED OBSOLETE BOUNDS
003000      *                            CHECK ON RATE-CHG-PCT PER PREDICTION
003100      *                            SUBSYSTEM - VALUES PASS THROUGH
003200      *                            UNCHECKED AS CONFIGURED.
003300      *-----------------------------------------------------------------
003400      * Y2K012 TMPNGH 19/10/1998 - Y2K REMEDIATION - REVIEWED PROGRAM,
003500      *                            NO 2-DIGIT YEAR FIELDS PRESENT IN
003600      *                            THIS RECORD, NO CHANGE REQUIRED.
003700      *-----------------------------------------------------------------
003800      * AVL118 TMPOOI 05/03/2001 - REQ#01-0092 CONVERTED FROM CALLED
003900      *                            SUBROUTINE TO STAND-ALONE BATCH
004000      *                            PROGRAM READING AVLPREDI DIRECTLY -
004100      *                            CALLING PIPELINE NOW PASSES RECORDS
004200      *                            VIA FLAT FILE, NOT VIA LINKAGE.
004300      *-----------------------------------------------------------------
004400      * AVL142 TMPRSK 09/06/2026 - AVLR PHASE 1 - RECOMPILED UNDER NEW
004500      *                            AVLR NAMING STANDARD, NO LOGIC
004600      *                            CHANGE.
004700      *-----------------------------------------------------------------
004800       EJECT
004900      **********************
005000       ENVIRONMENT DIVISION.
005100      **********************
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER.  IBM-AS400.
005400       OBJECT-COMPUTER.  IBM-AS400.
005500       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005600                         UPSI-0 IS UPSI-SWITCH-0
005700                             ON  STATUS IS U0-ON
005800                             OFF STATUS IS U0-OFF.
005900
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT AVLPREDI ASSIGN TO AVLPREDI
006300                  ORGANIZATION      IS LINE SEQUENTIAL
006400                  FILE STATUS       IS WK-C-FILE-STATUS.
006500           SELECT AVLPREDO ASSIGN TO AVLPREDO
006600                  ORGANIZATION      IS LINE SEQUENTIAL
006700                  FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900      ***************
007000       DATA DIVISION.
007100      ***************
007200       FILE SECTION.
007300      **************
007400       FD  AVLPREDI
007500           LABEL RECORDS ARE OMITTED
007600           DATA RECORD IS FD-AVLPREDI-REC.
007700       01  FD-AVLPREDI-REC.
007800           05  FD-AVLPREDI-DATA           PIC X(70).
007900           05  FILLER                     PIC X(10).
008000
008100       FD  AVLPREDO
008200           LABEL RECORDS ARE OMITTED
008300           DATA RECORD IS FD-AVLPREDO-REC.
008400       01  FD-AVLPREDO-REC.
008500           05  FD-AVLPREDO-DATA           PIC X(70).
008600           05  FILLER                     PIC X(10).
008700
008800       WORKING-STORAGE SECTION.
008900      *************************
009000       01  FILLER                          PIC X(24)        VALUE
009100           "** PROGRAM AVLRBIAS **".
009200
009300      * ------------------ PROGRAM WORKING STORAGE -------------------*
009400       01  WK-C-COMMON.
009500           05  WK-C-FILE-STATUS            PIC X(02).
009600               88  WK-C-SUCCESSFUL             VALUE "00".
009700               88  WK-C-END-OF-FILE            VALUE "10".
009800           05  WK-C-EOF-SW                 PIC X(01)        VALUE "N".
009900               88  WK-C-EOF                     VALUE "Y".
010000
010100       01  WK-C-COUNTERS.
010200           05  WK-C-RECCNT                 PIC S9(09)  COMP VALUE ZERO.
010300      *                        COUNT OF PREDICTION RECORDS PROCESSED
010400           05  WK-C-RECCNT-D REDEFINES WK-C-RECCNT PIC S9(09).
010500      *                        DISPLAY VIEW OF RECCNT FOR THE END-OF-
010600      *                        JOB TOTAL DISPLAY
010700
010800       01  WK-D-RUN-DATE.
010900           05  WK-D-RUN-DATE-N             PIC 9(08)   COMP VALUE ZERO.
011000      *                        RUN DATE, CCYYMMDD - STAMPED BY CALLER
011100           05  WK-D-RUN-DATE-R REDEFINES WK-D-RUN-DATE-N.
011200               10  WK-D-RUN-CCYY           PIC 9(04).
011300               10  WK-D-RUN-MM             PIC 9(02).
011400               10  WK-D-RUN-DD             PIC 9(02).
011500
011600       01  WK-N-WORK-AREA.
011700           05  WK-N-PERCENTAGE             PIC S9(09)V9(04) COMP-3.
011800      *                        (RAW-PRED-MS / 100) * RATE-CHG-PCT
011900           05  WK-N-PCT-QUOTIENT           PIC S9(09)       COMP-3.
012000      *                        INTEGER QUOTIENT OF RAW-PRED-MS / 100 -
012100      *                        TRUNCATED BEFORE THE RATE MULTIPLY, PER
012200      *                        THE SOURCE'S LONG/INT DIVISION
012300           05  WK-N-ADJ-FACTOR             PIC S9(09)V9(08) COMP-3.
012400      *                        (PERCENTAGE / 100) * RAW-PRED-MS
012500           05  WK-N-ADJ-DELTA              PIC S9(09)V9(08) COMP-3.
012600      *                        WK-N-ADJ-FACTOR * LINEAR-UPDOWN
012700           05  WK-N-NEW-PREDICTION         PIC S9(09)V9(08) COMP-3.
012800      *                        RAW-PRED-MS + WK-N-ADJ-DELTA, TRUNCATED
012900
013000       01  WK-N-NEW-PREDICTION-R REDEFINES WK-N-NEW-PREDICTION
013100                                           PIC S9(09)V9(08).
013200      *                        ZONED VIEW OF THE ADJUSTED PREDICTION -
013300      *                        USED BY THE UPSI-0 TRACE DISPLAY WHEN
013400      *                        THE PREDICTION SUBSYSTEM IS RUN WITH
013500      *                        THE DEBUG SWITCH ON.
013600
013700           COPY AVLPRED.
013800
013900       PROCEDURE DIVISION.
014000      *********************
014100       MAIN-MODULE.
014200      *---------------------------------------------------------------*
014300           PERFORM A000-MAIN-PROCESSING
014400              THRU A099-MAIN-PROCESSING-EX.
014500           PERFORM Z000-END-PROGRAM-ROUTINE
014600              THRU Z999-END-PROGRAM-ROUTINE-EX.
014700           STOP RUN.
014800
014900      *---------------------------------------------------------------*
015000       A000-MAIN-PROCESSING.
015100      *---------------------------------------------------------------*
015200           OPEN INPUT  AVLPREDI.
015300           IF  NOT WK-C-SUCCESSFUL
015400               DISPLAY "AVLRBIAS - OPEN FILE ERROR - AVLPREDI"
015500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600               GO TO Y900-ABNORMAL-TERMINATION.
015700
015800           OPEN OUTPUT AVLPREDO.
015900           IF  NOT WK-C-SUCCESSFUL
016000               DISPLAY "AVLRBIAS - OPEN FILE ERROR - AVLPREDO"
016100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016200               GO TO Y900-ABNORMAL-TERMINATION.
016300
016400           PERFORM A010-READ-AVLPREDI.
016500
016600           PERFORM A020-PROCESS-ONE-RECORD
016700              THRU A020-PROCESS-ONE-RECORD-EX
016800               UNTIL WK-C-EOF.
016900
017000           GO TO A099-MAIN-PROCESSING-EX.
017100
017200      *---------------------------------------------------------------*
017300       A010-READ-AVLPREDI.
017400      *---------------------------------------------------------------*
017500           READ AVLPREDI INTO AVLPRED-RECORD
017600               AT END
017700                   MOVE "Y"                TO WK-C-EOF-SW.
017800
017900      *---------------------------------------------------------------*
018000       A020-PROCESS-ONE-RECORD.
018100      *---------------------------------------------------------------*
018200           ADD 1                           TO WK-C-RECCNT.
018300
018400           PERFORM A100-COMPUTE-PERCENTAGE
018500              THRU A100-COMPUTE-PERCENTAGE-EX.
018600           PERFORM A200-COMPUTE-ADJUSTMENT
018700              THRU A200-COMPUTE-ADJUSTMENT-EX.
018800
018900           WRITE FD-AVLPREDO-REC FROM AVLPRED-RECORD.
019000
019100           PERFORM A010-READ-AVLPREDI.
019200
019300       A020-PROCESS-ONE-RECORD-EX.
019400           EXIT.
019500
019600      *---------------------------------------------------------------*
019700       A100-COMPUTE-PERCENTAGE.
019800      *---------------------------------------------------------------*
019900      *    PERCENTAGE = (RAW-PRED-MS / 100) * RATE-CHG-PCT.  THE
020000      *    / 100 STEP MUST BE INTEGER (TRUNCATING) DIVISION, DONE
020100      *    BEFORE THE FLOATING-POINT RATE IS APPLIED - SEE AVL041.
020200      *---------------------------------------------------------------*
020300           COMPUTE WK-N-PCT-QUOTIENT =
020400               AVLPRED-RAW-PRED-MS / 100.
020500
020600           COMPUTE WK-N-PERCENTAGE =
020700               WK-N-PCT-QUOTIENT * AVLPRED-RATE-CHG-PCT.
020800
020900           MOVE WK-N-PERCENTAGE            TO AVLPRED-CMPTD-PCT.
021000
021100       A100-COMPUTE-PERCENTAGE-EX.
021200           EXIT.
021300
021400      *---------------------------------------------------------------*
021500       A200-COMPUTE-ADJUSTMENT.
021600      *---------------------------------------------------------------*
021700      *    NEW-PREDICTION = RAW-PRED-MS +
021800      *        (((PERCENTAGE / 100) * RAW-PRED-MS) * LINEAR-UPDOWN)
021900      *    PERCENTAGE / 100 IS FLOATING-POINT DIVISION HERE, NOT
022000      *    INTEGER DIVISION - DO NOT TRUNCATE THIS STEP.  ONLY THE
022100      *    FINAL RESULT IS TRUNCATED (NOT ROUNDED) ON OUTPUT.
022200      *---------------------------------------------------------------*
022300           COMPUTE WK-N-ADJ-FACTOR =
022400               (WK-N-PERCENTAGE / 100) * AVLPRED-RAW-PRED-MS.
022500
022600           COMPUTE WK-N-ADJ-DELTA =
022700               WK-N-ADJ-FACTOR * AVLPRED-LINUPDN.
022800
022900           COMPUTE WK-N-NEW-PREDICTION =
023000               AVLPRED-RAW-PRED-MS + WK-N-ADJ-DELTA.
023100
023200           MOVE WK-N-NEW-PREDICTION        TO AVLPRED-ADJ-PRED-MS.
023300
023400       A200-COMPUTE-ADJUSTMENT-EX.
023500           EXIT.
023600
023700      *---------------------------------------------------------------*
023800       A099-MAIN-PROCESSING-EX.
023900      *---------------------------------------------------------------*
024000           EXIT.
024100
024200       Y900-ABNORMAL-TERMINATION.
024300           PERFORM Z000-END-PROGRAM-ROUTINE
024400              THRU Z999-END-PROGRAM-ROUTINE-EX.
024500           STOP RUN.
024600
024700      *---------------------------------------------------------------*
024800       Z000-END-PROGRAM-ROUTINE.
024900      *---------------------------------------------------------------*
025000           CLOSE AVLPREDI.
025100           CLOSE AVLPREDO.
025200           DISPLAY "AVLRBIAS - RECORDS PROCESSED : " WK-C-RECCNT-D.
025300
025400      *---------------------------------------------------------------*
025500       Z999-END-PROGRAM-ROUTINE-EX.
025600      *---------------------------------------------------------------*
025700           EXIT.
025800
025900      ******************************************************************
026000      ************** END OF PROGRAM SOURCE -  AVLRBIAS ***************
026100      ******************************************************************
